000100*****************************************************************
000200* OSTACPY  --  ORDER STATUS LINE RECORD LAYOUT                  *
000300*                                                                *
000400* ONE ENTRY WRITTEN TO ORDER-STATUS IMMEDIATELY AFTER EACH      *
000500* ORDERS RECORD IS CAPTURED BY ORDENT1.  APPEND-ONLY SEQUENTIAL *
000600* FILE, KEYED LOGICALLY BY OST-ORDER-ID + OST-LINE-NUM.         *
000700*****************************************************************
000800* MAINTENANCE HISTORY                                           *
000900* 1996-04-11  RJT  ORIG-01  INITIAL LAYOUT.                     *
001000*****************************************************************
001100 01  OST-RECORD.
001200     05  OST-ORDER-ID              PIC 9(09).
001300     05  OST-LINE-NUM              PIC 9(09).
001400     05  OST-STATUS-DATE           PIC 9(08).
001500     05  OST-STATUS                PIC X(02).
001600         88  OST-STATUS-OK             VALUE 'OK'.
001700     05  FILLER                    PIC X(10).
