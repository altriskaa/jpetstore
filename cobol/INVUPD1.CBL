000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    INVUPD1.
000300 AUTHOR.        DOUG STOUT.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  1989-05-22.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900* INVUPD1  --  MERCHANDISE ITEM LOOKUP / INVENTORY DECREMENT     *
001000*              BATCH                                             *
001100*                                                                 *
001200* READS THE INVENTORY ADJUSTMENT INPUT FILE ONE REQUEST AT A     *
001300* TIME.  AN (A) REQUEST LOOKS UP THE ITEM (AND ITS PARENT        *
001400* PRODUCT), READS THE CURRENT ON-HAND QUANTITY, AND REWRITES     *
001500* THE INVENTORY MASTER WITH QUANTITY LESS THE REQUESTED          *
001600* INCREMENT.  AN (L) REQUEST LISTS ALL ITEMS FOR A GIVEN         *
001700* PRODUCT-ID, IN ASCENDING ITEM-ID ORDER, TO THE PRINT FILE.     *
001800*                                                                 *
001900* NO BACKORDER OR NEGATIVE-STOCK PROCESSING IS PERFORMED --      *
002000* THE DECREMENT IS APPLIED AS REQUESTED, WHATEVER THE RESULT.    *
002100*****************************************************************
002200* MAINTENANCE HISTORY                                            *
002300* 1989-05-22  DS   ORIG-01  INITIAL VERSION.  DECREMENT REQUESTS *
002400*                            ONLY, NO ITEM-LISTING REQUEST.       *
002500* 1991-02-14  WFH  CR-0198  ADDED PARENT PRODUCT LOOKUP AT       *
002600*                            200-FIND-ITEM SO THE PRODUCT NAME   *
002700*                            IS AVAILABLE FOR THE ERROR REPORT.  *
002800* 1993-09-08  RJT  CR-0361  ADDED REQUEST-CODE 'L' -- LIST ALL   *
002900*                            ITEMS FOR A PRODUCT-ID, ASCENDING   *
003000*                            ITEM-ID, PER THE CATALOG GROUP'S    *
003100*                            REQUEST.  SEE 210-/215-/220-.       *
003200* 1996-05-02  RJT  ORIG-01  ITEMCPY/PRODCPY/INVNCPY COPYBOOKS    *
003300*                            SPLIT OUT OF THIS PROGRAM'S OWN     *
003400*                            WORKING-STORAGE ONTO THEIR OWN      *
003500*                            MEMBERS FOR THE NEW CATALOG SYSTEM. *
003600* 1999-01-07  RJT  Y2K-11   REVIEWED FOR YEAR 2000 -- NO DATE    *
003700*                            FIELDS PROCESSED BY THIS PROGRAM,   *
003800*                            NO CHANGE.                          *
003900* 2001-08-14  DGS  CR-1904  ADDED WS-QTY-TRACE BEFORE/AFTER      *
004000*                            REDEFINITION FOR THE UPDATE REPORT  *
004100*                            LINE.                                *
004200* 2004-06-11  KLM  CR-2610  END-OF-JOB TOTALS NOW INCLUDE A      *
004300*                            COUNT OF ITEMS LISTED BY PRODUCT.   *
004400* 2006-08-22  RJT  CR-2960  950-REPORT-TOTALS NO LONGER PRINTS   *
004500*                            THE END-OF-JOB COUNTS TO INVURPT -- *
004600*                            OPERATIONS JUST WANTED THEM ON THE  *
004700*                            JOB LOG, SO THEY ARE NOW DISPLAYED. *
004800* 2006-11-03  WFH  CR-2971  500-REWRITE-INVENTORY REWORKED TO    *
004900*                            EXIT EARLY ON A FAILED REWRITE, IN  *
005000*                            LINE WITH THE SHOP'S USUAL INVALID- *
005100*                            KEY EXIT PATTERN -- SEE THE GO TO   *
005200*                            500-EXIT BELOW.                     *
005300*****************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER.  IBM-370.
005700 OBJECT-COMPUTER.  IBM-370.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000
006100 INPUT-OUTPUT SECTION.
006200 FILE-CONTROL.
006300
006400     SELECT ADJUST-INPUT-FILE ASSIGN TO ADJIN
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         FILE STATUS  IS WS-ADJIN-STATUS.
006700
006800     SELECT ITEMS-FILE ASSIGN TO ITEMMSTR
006900         ORGANIZATION IS INDEXED
007000         ACCESS MODE  IS DYNAMIC
007100         RECORD KEY   IS ITM-ITEM-ID
007200         FILE STATUS  IS WS-ITEMMSTR-STATUS.
007300
007400     SELECT PRODUCTS-FILE ASSIGN TO PRODMSTR
007500         ORGANIZATION IS INDEXED
007600         ACCESS MODE  IS DYNAMIC
007700         RECORD KEY   IS PRD-PRODUCT-ID
007800         FILE STATUS  IS WS-PRODMSTR-STATUS.
007900
008000     SELECT INVENTORY-FILE ASSIGN TO INVNMSTR
008100         ORGANIZATION IS INDEXED
008200         ACCESS MODE  IS DYNAMIC
008300         RECORD KEY   IS INV-ITEM-ID
008400         FILE STATUS  IS WS-INVNMSTR-STATUS.
008500
008600     SELECT REPORT-FILE ASSIGN TO INVURPT
008700         FILE STATUS  IS WS-REPORT-STATUS.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100
009200 FD  ADJUST-INPUT-FILE
009300     RECORDING MODE IS F.
009400 01  ADJ-RECORD.
009500     05  ADJ-REQUEST-CODE          PIC X(01).
009600         88  ADJ-APPLY-ADJUSTMENT      VALUE 'A'.
009700         88  ADJ-LIST-BY-PRODUCT       VALUE 'L'.
009800     05  ADJ-ITEM-ID               PIC X(10).
009900     05  ADJ-PRODUCT-ID            PIC X(10).
010000     05  ADJ-INCREMENT             PIC 9(09).
010100     05  FILLER                    PIC X(10).
010200
010300 FD  ITEMS-FILE
010400     RECORDING MODE IS F
010500     BLOCK CONTAINS 0 RECORDS.
010600 COPY ITEMCPY.
010700
010800 FD  PRODUCTS-FILE
010900     RECORDING MODE IS F
011000     BLOCK CONTAINS 0 RECORDS.
011100 COPY PRODCPY.
011200
011300 FD  INVENTORY-FILE
011400     RECORDING MODE IS F
011500     BLOCK CONTAINS 0 RECORDS.
011600 COPY INVNCPY.
011700
011800 FD  REPORT-FILE
011900     RECORDING MODE IS F.
012000 01  REPORT-RECORD                 PIC X(132).
012100
012200 WORKING-STORAGE SECTION.
012300
012400 77  WS-ADJIN-EOF-SW           PIC X(01) VALUE 'N'.
012500     88  WS-ADJIN-EOF              VALUE 'Y'.
012600 77  WS-ITEMS-EOF-SW           PIC X(01) VALUE 'N'.
012700     88  WS-ITEMS-EOF              VALUE 'Y'.
012800 77  WS-ITEM-FOUND-SW          PIC X(01) VALUE 'N'.
012900     88  WS-ITEM-FOUND             VALUE 'Y'.
013000 77  WS-PRODUCT-FOUND-SW       PIC X(01) VALUE 'N'.
013100     88  WS-PRODUCT-FOUND          VALUE 'Y'.
013200 77  WS-INVENTORY-FOUND-SW     PIC X(01) VALUE 'N'.
013300     88  WS-INVENTORY-FOUND        VALUE 'Y'.
013400
013500 01  SYSTEM-DATE-AND-TIME.
013600     05  WS-CURRENT-DATE           PIC 9(08).
013700     05  WS-CURRENT-TIME.
013800         10  WS-CURRENT-HOUR       PIC 9(02).
013900         10  WS-CURRENT-MINUTE     PIC 9(02).
014000         10  WS-CURRENT-SECOND     PIC 9(02).
014100         10  WS-CURRENT-HNDSEC     PIC 9(02).
014200     05  FILLER                    PIC X(05).
014300
014400 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
014500     05  WS-CURRENT-CCYY           PIC 9(04).
014600     05  WS-CURRENT-MM             PIC 9(02).
014700     05  WS-CURRENT-DD             PIC 9(02).
014800
014900 01  WS-FIELDS.
015000     05  WS-ADJIN-STATUS           PIC X(02) VALUE SPACES.
015100     05  WS-ITEMMSTR-STATUS        PIC X(02) VALUE SPACES.
015200     05  WS-PRODMSTR-STATUS        PIC X(02) VALUE SPACES.
015300     05  WS-INVNMSTR-STATUS        PIC X(02) VALUE SPACES.
015400     05  WS-REPORT-STATUS          PIC X(02) VALUE SPACES.
015500     05  FILLER                    PIC X(05).
015600
015700 01  WS-QTY-TRACE.
015800     05  WS-QTY-BEFORE             PIC 9(09).
015900     05  WS-QTY-AFTER              PIC 9(09).
016000
016100 01  WS-QTY-TRACE-X REDEFINES WS-QTY-TRACE.
016200     05  WS-QTY-TRACE-DISPLAY      PIC X(18).
016300
016400 01  REPORT-TOTALS.
016500     05  NUM-ADJUST-REQUESTS       PIC S9(09) COMP-3 VALUE +0.
016600     05  NUM-INVENTORY-UPDATED     PIC S9(09) COMP-3 VALUE +0.
016700     05  NUM-ADJUST-REJECTED       PIC S9(09) COMP-3 VALUE +0.
016800     05  NUM-ITEMS-LISTED          PIC S9(09) COMP-3 VALUE +0.
016900     05  FILLER                    PIC X(05).
017000
017100 01  ERR-MSG-BAD-ADJUST.
017200     05  FILLER                    PIC X(30)
017300                     VALUE 'ERROR PROCESSING ADJUSTMENT.  '.
017400     05  ERR-MSG-DATA1             PIC X(35)  VALUE SPACES.
017500     05  ERR-MSG-DATA2             PIC X(67)  VALUE SPACES.
017600
017700 01  RPT-HEADER1.
017800     05  FILLER                    PIC X(40)
017900                 VALUE 'INVENTORY ADJUSTMENT / LISTING REPORT DT'.
018000     05  FILLER                    PIC X(02) VALUE ': '.
018100     05  RPT-MM                    PIC 99.
018200     05  FILLER                    PIC X     VALUE '/'.
018300     05  RPT-DD                    PIC 99.
018400     05  FILLER                    PIC X     VALUE '/'.
018500     05  RPT-CCYY                  PIC 9(04).
018600     05  FILLER                    PIC X(20)
018700                    VALUE ' (mm/dd/ccyy)  TIME: '.
018800     05  RPT-HH                    PIC 99.
018900     05  FILLER                    PIC X     VALUE ':'.
019000     05  RPT-MIN                   PIC 99.
019100     05  FILLER                    PIC X     VALUE ':'.
019200     05  RPT-SS                    PIC 99.
019300     05  FILLER                    PIC X(46) VALUE SPACES.
019400
019500 01  RPT-ADJUST-DETAIL.
019600     05  FILLER                    PIC X(12) VALUE 'ITEM ID   '.
019700     05  RPT-ITEM-ID               PIC X(10).
019800     05  FILLER                    PIC X(04) VALUE SPACES.
019900     05  FILLER                    PIC X(12) VALUE 'QTY BEFORE'.
020000     05  RPT-QTY-BEFORE            PIC ZZZZZZZZ9.
020100     05  FILLER                    PIC X(04) VALUE SPACES.
020200     05  FILLER                    PIC X(11) VALUE 'QTY AFTER'.
020300     05  RPT-QTY-AFTER             PIC ZZZZZZZZ9.
020400     05  FILLER                    PIC X(65) VALUE SPACES.
020500
020600 01  RPT-ITEM-LIST-DETAIL.
020700     05  FILLER                    PIC X(12) VALUE 'ITEM ID   '.
020800     05  RPT-LIST-ITEM-ID          PIC X(10).
020900     05  FILLER                    PIC X(04) VALUE SPACES.
021000     05  FILLER                    PIC X(14) VALUE 'PRODUCT NAME'.
021100     05  RPT-LIST-PRODUCT-NAME     PIC X(80).
021200     05  FILLER                    PIC X(12) VALUE SPACES.
021300
021400 PROCEDURE DIVISION.
021500
021600 000-MAIN-LINE.
021700     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
021800     ACCEPT WS-CURRENT-TIME FROM TIME.
021900     DISPLAY 'INVUPD1 STARTED DATE = ' WS-CURRENT-MM '/'
022000             WS-CURRENT-DD '/' WS-CURRENT-CCYY '  (mm/dd/ccyy)'.
022100     DISPLAY '              TIME = ' WS-CURRENT-HOUR ':'
022200             WS-CURRENT-MINUTE ':' WS-CURRENT-SECOND.
022300
022400     PERFORM 700-OPEN-FILES THRU 700-EXIT.
022500     PERFORM 800-INIT-REPORT THRU 800-EXIT.
022600
022700     PERFORM 710-READ-ADJUST-INPUT THRU 710-EXIT.
022800     PERFORM 100-PROCESS-ADJUSTMENT THRU 100-EXIT
022900         UNTIL WS-ADJIN-EOF.
023000
023100     PERFORM 950-REPORT-TOTALS THRU 950-EXIT.
023200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
023300
023400     GOBACK.
023500
023600 000-EXIT.
023700     EXIT.
023800
023900 100-PROCESS-ADJUSTMENT.
024000     EVALUATE TRUE
024100         WHEN ADJ-APPLY-ADJUSTMENT
024200             ADD +1 TO NUM-ADJUST-REQUESTS
024300             PERFORM 200-FIND-ITEM THRU 200-EXIT
024400             IF WS-ITEM-FOUND
024500                 PERFORM 300-FIND-INVENTORY-QTY THRU 300-EXIT
024600                 IF WS-INVENTORY-FOUND
024700                     PERFORM 400-APPLY-DECREMENT THRU 400-EXIT
024800                     PERFORM 500-REWRITE-INVENTORY THRU 500-EXIT
024900                 ELSE
025000                     MOVE 'NO INVENTORY RECORD FOR ITEM:     '
025100                                             TO ERR-MSG-DATA1
025200                     MOVE ADJ-ITEM-ID        TO ERR-MSG-DATA2
025300                     PERFORM 299-REPORT-BAD-ADJUST THRU 299-EXIT
025400                 END-IF
025500             ELSE
025600                 MOVE 'NO ITEM RECORD FOR ITEM-ID:       '
025700                                         TO ERR-MSG-DATA1
025800                 MOVE ADJ-ITEM-ID        TO ERR-MSG-DATA2
025900                 PERFORM 299-REPORT-BAD-ADJUST THRU 299-EXIT
026000             END-IF
026100         WHEN ADJ-LIST-BY-PRODUCT
026200             PERFORM 210-LIST-ITEMS-BY-PRODUCT THRU 210-EXIT
026300         WHEN OTHER
026400             MOVE 'INVALID REQUEST CODE ON INPUT:    '
026500                                     TO ERR-MSG-DATA1
026600             MOVE ADJ-REQUEST-CODE   TO ERR-MSG-DATA2
026700             PERFORM 299-REPORT-BAD-ADJUST THRU 299-EXIT
026800     END-EVALUATE.
026900
027000     PERFORM 710-READ-ADJUST-INPUT THRU 710-EXIT.
027100
027200 100-EXIT.
027300     EXIT.
027400
027500 200-FIND-ITEM.
027600     MOVE ADJ-ITEM-ID TO ITM-ITEM-ID.
027700
027800     READ ITEMS-FILE
027900         INVALID KEY
028000             MOVE 'N' TO WS-ITEM-FOUND-SW
028100         NOT INVALID KEY
028200             MOVE 'Y' TO WS-ITEM-FOUND-SW
028300             PERFORM 205-FIND-PARENT-PRODUCT THRU 205-EXIT
028400     END-READ.
028500
028600 200-EXIT.
028700     EXIT.
028800
028900 205-FIND-PARENT-PRODUCT.
029000     MOVE ITM-PRODUCT-ID TO PRD-PRODUCT-ID.
029100
029200     READ PRODUCTS-FILE
029300         INVALID KEY
029400             MOVE 'N' TO WS-PRODUCT-FOUND-SW
029500         NOT INVALID KEY
029600             MOVE 'Y' TO WS-PRODUCT-FOUND-SW
029700     END-READ.
029800
029900 205-EXIT.
030000     EXIT.
030100
030200 210-LIST-ITEMS-BY-PRODUCT.
030300     MOVE LOW-VALUES TO ITM-ITEM-ID.
030400     START ITEMS-FILE KEY IS NOT LESS THAN ITM-ITEM-ID
030500         INVALID KEY
030600             MOVE 'Y' TO WS-ITEMS-EOF-SW
030700     END-START.
030800
030900     IF WS-ITEMMSTR-STATUS = '00'
031000         MOVE 'N' TO WS-ITEMS-EOF-SW
031100         PERFORM 215-SCAN-ITEMS-BY-PRODUCT THRU 215-EXIT
031200             UNTIL WS-ITEMS-EOF
031300     END-IF.
031400
031500 210-EXIT.
031600     EXIT.
031700
031800 215-SCAN-ITEMS-BY-PRODUCT.
031900     READ ITEMS-FILE NEXT RECORD
032000         AT END
032100             MOVE 'Y' TO WS-ITEMS-EOF-SW
032200     END-READ.
032300
032400     IF NOT WS-ITEMS-EOF
032500         IF ITM-PRODUCT-ID = ADJ-PRODUCT-ID
032600             ADD +1 TO NUM-ITEMS-LISTED
032700             PERFORM 220-DISPLAY-ITEM THRU 220-EXIT
032800         END-IF
032900     END-IF.
033000
033100 215-EXIT.
033200     EXIT.
033300
033400 220-DISPLAY-ITEM.
033500     MOVE ITM-ITEM-ID    TO RPT-LIST-ITEM-ID.
033600     MOVE ITM-PRODUCT-ID TO PRD-PRODUCT-ID.
033700
033800     READ PRODUCTS-FILE
033900         INVALID KEY
034000             MOVE SPACES TO RPT-LIST-PRODUCT-NAME
034100         NOT INVALID KEY
034200             MOVE PRD-PRODUCT-NAME TO RPT-LIST-PRODUCT-NAME
034300     END-READ.
034400
034500     WRITE REPORT-RECORD FROM RPT-ITEM-LIST-DETAIL.
034600
034700 220-EXIT.
034800     EXIT.
034900
035000 300-FIND-INVENTORY-QTY.
035100     MOVE ADJ-ITEM-ID TO INV-ITEM-ID.
035200
035300     READ INVENTORY-FILE
035400         INVALID KEY
035500             MOVE 'N' TO WS-INVENTORY-FOUND-SW
035600         NOT INVALID KEY
035700             MOVE 'Y' TO WS-INVENTORY-FOUND-SW
035800     END-READ.
035900
036000 300-EXIT.
036100     EXIT.
036200
036300 400-APPLY-DECREMENT.
036400     MOVE INV-QTY TO WS-QTY-BEFORE.
036500     COMPUTE INV-QTY = INV-QTY - ADJ-INCREMENT.
036600     MOVE INV-QTY TO WS-QTY-AFTER.
036700
036800 400-EXIT.
036900     EXIT.
037000
037100 500-REWRITE-INVENTORY.
037200     REWRITE INV-RECORD
037300         INVALID KEY
037400             MOVE 'INVENTORY REWRITE FAILED FOR ITEM:'
037500                                     TO ERR-MSG-DATA1
037600             MOVE ADJ-ITEM-ID        TO ERR-MSG-DATA2
037700             PERFORM 299-REPORT-BAD-ADJUST THRU 299-EXIT
037800             GO TO 500-EXIT
037900     END-REWRITE.
038000
038100     ADD +1 TO NUM-INVENTORY-UPDATED.
038200     MOVE ADJ-ITEM-ID     TO RPT-ITEM-ID.
038300     MOVE WS-QTY-BEFORE   TO RPT-QTY-BEFORE.
038400     MOVE WS-QTY-AFTER    TO RPT-QTY-AFTER.
038500     WRITE REPORT-RECORD FROM RPT-ADJUST-DETAIL.
038600
038700 500-EXIT.
038800     EXIT.
038900
039000 299-REPORT-BAD-ADJUST.
039100     ADD +1 TO NUM-ADJUST-REJECTED.
039200     WRITE REPORT-RECORD FROM ERR-MSG-BAD-ADJUST AFTER 2.
039300
039400 299-EXIT.
039500     EXIT.
039600
039700 700-OPEN-FILES.
039800     OPEN INPUT  ADJUST-INPUT-FILE
039900                 PRODUCTS-FILE
040000          I-O    ITEMS-FILE
040100                 INVENTORY-FILE
040200          OUTPUT REPORT-FILE.
040300
040400     IF WS-ADJIN-STATUS NOT = '00'
040500         DISPLAY 'ERROR OPENING ADJUSTMENT INPUT FILE. RC: '
040600                 WS-ADJIN-STATUS
040700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
040800         MOVE 16 TO RETURN-CODE
040900         MOVE 'Y' TO WS-ADJIN-EOF-SW
041000     END-IF.
041100
041200     IF WS-ITEMMSTR-STATUS NOT = '00'
041300         DISPLAY 'ERROR OPENING ITEMS MASTER FILE. RC: '
041400                 WS-ITEMMSTR-STATUS
041500         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
041600         MOVE 16 TO RETURN-CODE
041700         MOVE 'Y' TO WS-ADJIN-EOF-SW
041800     END-IF.
041900
042000     IF WS-PRODMSTR-STATUS NOT = '00'
042100         DISPLAY 'ERROR OPENING PRODUCTS MASTER FILE. RC: '
042200                 WS-PRODMSTR-STATUS
042300         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
042400         MOVE 16 TO RETURN-CODE
042500         MOVE 'Y' TO WS-ADJIN-EOF-SW
042600     END-IF.
042700
042800     IF WS-INVNMSTR-STATUS NOT = '00'
042900         DISPLAY 'ERROR OPENING INVENTORY MASTER FILE. RC: '
043000                 WS-INVNMSTR-STATUS
043100         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
043200         MOVE 16 TO RETURN-CODE
043300         MOVE 'Y' TO WS-ADJIN-EOF-SW
043400     END-IF.
043500
043600 700-EXIT.
043700     EXIT.
043800
043900 710-READ-ADJUST-INPUT.
044000     READ ADJUST-INPUT-FILE
044100         AT END
044200             MOVE 'Y' TO WS-ADJIN-EOF-SW
044300     END-READ.
044400
044500 710-EXIT.
044600     EXIT.
044700
044800 790-CLOSE-FILES.
044900     CLOSE ADJUST-INPUT-FILE
045000           ITEMS-FILE
045100           PRODUCTS-FILE
045200           INVENTORY-FILE
045300           REPORT-FILE.
045400
045500 790-EXIT.
045600     EXIT.
045700
045800 800-INIT-REPORT.
045900     MOVE WS-CURRENT-MM     TO RPT-MM.
046000     MOVE WS-CURRENT-DD     TO RPT-DD.
046100     MOVE WS-CURRENT-CCYY   TO RPT-CCYY.
046200     MOVE WS-CURRENT-HOUR   TO RPT-HH.
046300     MOVE WS-CURRENT-MINUTE TO RPT-MIN.
046400     MOVE WS-CURRENT-SECOND TO RPT-SS.
046500     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
046600
046700 800-EXIT.
046800     EXIT.
046900
047000 950-REPORT-TOTALS.
047100     DISPLAY 'INVUPD1 -- INVENTORY UPDATE TOTALS'.
047200     DISPLAY '  ADJUSTMENT REQUESTS      ' NUM-ADJUST-REQUESTS.
047300     DISPLAY '  INVENTORY RECS UPDATED   ' NUM-INVENTORY-UPDATED.
047400     DISPLAY '  ADJUSTMENTS REJECTED     ' NUM-ADJUST-REJECTED.
047500     DISPLAY '  ITEMS LISTED BY PRODUCT  ' NUM-ITEMS-LISTED.
047600
047700 950-EXIT.
047800     EXIT.
