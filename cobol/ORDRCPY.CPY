000100*****************************************************************
000200* ORDRCPY  --  ORDER HEADER RECORD LAYOUT                       *
000300*                                                                *
000400* ONE ENTRY PER CUSTOMER ORDER CAPTURED BY ORDENT1.  KEYED BY   *
000500* ORD-ORDER-ID ON THE ORDERS MASTER (INDEXED, RANDOM WRITE/READ)*
000600*****************************************************************
000700* MAINTENANCE HISTORY                                           *
000800* 1996-04-11  RJT  ORIG-01  INITIAL LAYOUT FOR ORDER CAPTURE JOB*
000900* 1998-11-30  RJT  Y2K-04   ORD-ORDER-DATE WIDENED TO CCYYMMDD. *
001000* 2003-02-19  KLM  CR-2231  ADDED SHIP-/BILL- CONTACT NAME PAIRS*
001100*****************************************************************
001200 01  ORD-RECORD.
001300     05  ORD-ORDER-ID              PIC 9(09).
001400     05  ORD-ORDER-DATE            PIC 9(08).
001500     05  ORD-ORDER-DATE-X REDEFINES ORD-ORDER-DATE.
001600         10  ORD-ORDER-DATE-CCYY   PIC 9(04).
001700         10  ORD-ORDER-DATE-MM     PIC 9(02).
001800         10  ORD-ORDER-DATE-DD     PIC 9(02).
001900     05  ORD-USERNAME              PIC X(80).
002000     05  ORD-STATUS-FLAG           PIC X(02).
002100         88  ORD-STATUS-OK             VALUE 'OK'.
002200     05  ORD-CARD-TYPE             PIC X(80).
002300     05  ORD-CREDIT-CARD           PIC X(20).
002400     05  ORD-EXPIRY-DATE           PIC X(07).
002500     05  ORD-EXPIRY-DATE-X REDEFINES ORD-EXPIRY-DATE.
002600         10  ORD-EXPIRY-MM         PIC X(02).
002700         10  FILLER                PIC X(01).
002800         10  ORD-EXPIRY-CCYY       PIC X(04).
002900     05  ORD-COURIER               PIC X(80).
003000     05  ORD-LOCALE                PIC X(02).
003100     05  ORD-TOTAL-PRICE           PIC S9(7)V99 COMP-3.
003200     05  ORD-BILL-ADDRESS-1        PIC X(80).
003300     05  ORD-BILL-ADDRESS-2        PIC X(80).
003400     05  ORD-BILL-CITY             PIC X(80).
003500     05  ORD-BILL-STATE            PIC X(80).
003600     05  ORD-BILL-ZIP              PIC X(20).
003700     05  ORD-BILL-COUNTRY          PIC X(20).
003800     05  ORD-BILL-TO-FIRST-NAME    PIC X(80).
003900     05  ORD-BILL-TO-LAST-NAME     PIC X(80).
004000     05  ORD-SHIP-ADDRESS-1        PIC X(80).
004100     05  ORD-SHIP-ADDRESS-2        PIC X(80).
004200     05  ORD-SHIP-CITY             PIC X(80).
004300     05  ORD-SHIP-STATE            PIC X(80).
004400     05  ORD-SHIP-ZIP              PIC X(20).
004500     05  ORD-SHIP-COUNTRY          PIC X(20).
004600     05  ORD-SHIP-TO-FIRST-NAME    PIC X(80).
004700     05  ORD-SHIP-TO-LAST-NAME     PIC X(80).
004800     05  FILLER                    PIC X(06).
