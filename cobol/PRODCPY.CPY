000100*****************************************************************
000200* PRODCPY  --  PRODUCT MASTER RECORD LAYOUT                     *
000300*                                                                *
000400* PARENT OF ITEMCPY.  REFERENCE MASTER READ BY INVUPD1 TO       *
000500* CARRY THE PRODUCT NAME/DESCRIPTION FORWARD WITH AN ITEM       *
000600* LOOKUP.                                                       *
000700*****************************************************************
000800* MAINTENANCE HISTORY                                           *
000900* 1996-05-02  RJT  ORIG-01  INITIAL LAYOUT.                     *
001000* 1999-01-07  RJT  Y2K-11   NO DATE FIELDS ON THIS RECORD --    *
001100*                            REVIEWED FOR YEAR 2000, NO CHANGE. *
001200*****************************************************************
001300 01  PRD-RECORD.
001400     05  PRD-PRODUCT-ID            PIC X(10).
001500     05  PRD-PRODUCT-NAME          PIC X(80).
001600     05  PRD-PRODUCT-DESCRIPTION   PIC X(200).
001700     05  PRD-DESC-LINES REDEFINES PRD-PRODUCT-DESCRIPTION.
001800         10  PRD-DESC-LINE-1       PIC X(100).
001900         10  PRD-DESC-LINE-2       PIC X(100).
002000     05  PRD-CATEGORY-ID           PIC X(10).
002100     05  FILLER                    PIC X(10).
