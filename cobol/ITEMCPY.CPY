000100*****************************************************************
000200* ITEMCPY  --  MERCHANDISE ITEM (SKU) MASTER RECORD LAYOUT      *
000300*                                                                *
000400* REFERENCE MASTER READ BY INVUPD1.  FILE IS MAINTAINED IN      *
000500* ITEM-ID SEQUENCE WITHIN PRODUCT-ID, SO A SEQUENTIAL PASS      *
000600* FILTERED ON PRODUCT-ID YIELDS ITEMS IN ASCENDING ITEM-ID      *
000700* ORDER WITHOUT AN EXPLICIT SORT.                               *
000800*****************************************************************
000900* MAINTENANCE HISTORY                                           *
001000* 1996-05-02  RJT  ORIG-01  INITIAL LAYOUT.                     *
001100* 2001-08-14  DGS  CR-1904  ADDED ATTRIBUTE TABLE REDEFINITION  *
001200*                            FOR THE VARIANT-SEARCH PARAGRAPH.  *
001300*****************************************************************
001400 01  ITM-RECORD.
001500     05  ITM-ITEM-ID               PIC X(10).
001600     05  ITM-PRODUCT-ID            PIC X(10).
001700     05  ITM-LIST-PRICE            PIC S9(5)V99 COMP-3.
001800     05  ITM-UNIT-COST             PIC S9(5)V99 COMP-3.
001900     05  ITM-SUPPLIER-ID           PIC 9(09).
002000     05  ITM-ITEM-STATUS           PIC X(01).
002100         88  ITM-PUBLISHED             VALUE 'P'.
002200     05  ITM-ATTRIBUTES.
002300         10  ITM-ATTRIBUTE-1       PIC X(80).
002400         10  ITM-ATTRIBUTE-2       PIC X(80).
002500         10  ITM-ATTRIBUTE-3       PIC X(80).
002600         10  ITM-ATTRIBUTE-4       PIC X(80).
002700         10  ITM-ATTRIBUTE-5       PIC X(80).
002800     05  ITM-ATTRIBUTE-TABLE REDEFINES ITM-ATTRIBUTES.
002900         10  ITM-ATTRIBUTE-OCC     PIC X(80) OCCURS 5 TIMES.
003000     05  FILLER                    PIC X(08).
