000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ORDENT1.
000300 AUTHOR.        DOUG STOUT.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  1989-03-02.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900* ORDENT1  --  SALES ORDER CAPTURE / INQUIRY BATCH               *
001000*                                                                 *
001100* READS THE ORDER ENTRY INPUT FILE ONE REQUEST AT A TIME.  A     *
001200* REQUEST IS EITHER (C) CAPTURE A NEW ORDER -- MINT THE NEXT     *
001300* ORDER-ID FROM SEQGEN1, WRITE THE ORDERS MASTER RECORD AND      *
001400* THE MATCHING ORDER-STATUS LINE -- OR (U)/(I) AN INQUIRY BY     *
001500* USERNAME OR BY ORDER-ID, ECHOED TO THE PRINT FILE.             *
001600*                                                                 *
001700* IF SEQGEN1 REPORTS THE ORDER-ID SEQUENCE EXHAUSTED THE RUN     *
001800* DISPLAYS THE DBA GROUP'S STANDARD MESSAGE AND STOPS TAKING     *
001900* NEW CAPTURE REQUESTS -- INQUIRY REQUESTS ALREADY QUEUED ARE    *
002000* STILL HONORED SO THE OPERATOR CAN SEE WHAT DID GET IN.         *
002100*****************************************************************
002200* MAINTENANCE HISTORY                                            *
002300* 1989-03-02  DS   ORIG-01  INITIAL VERSION.  CAPTURE ONLY, NO   *
002400*                            INQUIRY REQUESTS YET.                *
002500* 1990-07-18  DS   BUG-071  ORDER-STATUS LINE WAS BEING WRITTEN  *
002600*                            EVEN WHEN THE ORDERS WRITE FAILED.  *
002700*                            STATUS LINE NOW SKIPPED ON A BAD    *
002800*                            ORDERS WRITE.                        *
002900* 1992-05-04  RJT  CR-0219  ADDED REQUEST-CODE 'U' AND 'I' FOR   *
003000*                            USERNAME/ORDER-ID INQUIRY, PRINTED  *
003100*                            TO ORDRRPT.  SEE 400-/410-.          *
003200* 1994-11-30  WFH  CR-0507  ORDENT1 NOW CALLS SEQGEN1 FOR THE    *
003300*                            ORDER-ID INSTEAD OF ACCEPTING IT ON *
003400*                            THE INPUT RECORD -- DBA GROUP WANTS *
003500*                            ALL SURROGATE KEYS MINTED ONE PLACE.*
003600* 1998-11-30  RJT  Y2K-04   ORD-ORDER-DATE AND WS-CURRENT-DATE   *
003700*                            WIDENED TO CCYYMMDD.  ACCEPT FROM   *
003800*                            DATE CHANGED TO ACCEPT FROM DATE    *
003900*                            YYYYMMDD.  INPUT RECORD LAYOUT      *
004000*                            UNCHANGED (WAS ALREADY 8 BYTES).    *
004100* 2001-08-14  DGS  CR-1904  SEQUENCE-EXHAUSTION MESSAGE TEXT     *
004200*                            LINED UP WITH SEQGEN1 CR-1904.      *
004300* 2003-02-19  KLM  CR-2231  BILL-/SHIP-TO CONTACT NAME PAIRS     *
004400*                            ADDED TO THE ORDERS MASTER LAYOUT   *
004500*                            (SEE ORDRCPY) AND TO THIS INPUT     *
004600*                            RECORD.                              *
004700* 2005-09-27  KLM  CR-2914  INQUIRY REQUESTS CONTINUE TO RUN     *
004800*                            AFTER A SEQUENCE ABEND SO ALREADY-  *
004900*                            QUEUED LOOKUPS ARE NOT LOST.        *
005000* 2006-08-22  RJT  CR-2960  950-REPORT-TOTALS NO LONGER PRINTS   *
005100*                            THE END-OF-JOB COUNTS TO ORDRRPT -- *
005200*                            OPERATIONS JUST WANTED THEM ON THE  *
005300*                            JOB LOG, SO THEY ARE NOW DISPLAYED. *
005400* 2006-11-03  WFH  CR-2971  200-WRITE-ORDER-RECORD REWORKED TO   *
005500*                            EXIT EARLY ON A BAD WRITE, IN LINE  *
005600*                            WITH THE SHOP'S USUAL INVALID-KEY   *
005700*                            EXIT PATTERN -- SEE THE GO TO 200-  *
005800*                            EXIT BELOW.                         *
005900*****************************************************************
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SOURCE-COMPUTER.  IBM-370.
006300 OBJECT-COMPUTER.  IBM-370.
006400 SPECIAL-NAMES.
006500     C01 IS TOP-OF-FORM.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000     SELECT ORDER-INPUT-FILE ASSIGN TO ORDRIN
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         FILE STATUS  IS WS-ORDRIN-STATUS.
007300
007400     SELECT ORDERS-FILE ASSIGN TO ORDRMSTR
007500         ORGANIZATION IS INDEXED
007600         ACCESS MODE  IS DYNAMIC
007700         RECORD KEY   IS ORD-ORDER-ID
007800         FILE STATUS  IS WS-ORDRMSTR-STATUS.
007900
008000     SELECT ORDER-STATUS-FILE ASSIGN TO ORSTFILE
008100         ACCESS MODE  IS SEQUENTIAL
008200         FILE STATUS  IS WS-ORSTFILE-STATUS.
008300
008400     SELECT REPORT-FILE ASSIGN TO ORDRRPT
008500         FILE STATUS  IS WS-REPORT-STATUS.
008600
008700 DATA DIVISION.
008800 FILE SECTION.
008900
009000 FD  ORDER-INPUT-FILE
009100     RECORDING MODE IS F.
009200 01  ORI-RECORD.
009300     05  ORI-REQUEST-CODE          PIC X(01).
009400         88  ORI-CAPTURE-ORDER         VALUE 'C'.
009500         88  ORI-LOOKUP-BY-USERNAME    VALUE 'U'.
009600         88  ORI-LOOKUP-BY-ORDER-ID    VALUE 'I'.
009700     05  ORI-ORDER-ID              PIC 9(09).
009800     05  ORI-ORDER-DATE            PIC 9(08).
009900     05  ORI-USERNAME              PIC X(80).
010000     05  ORI-CARD-TYPE             PIC X(80).
010100     05  ORI-CREDIT-CARD           PIC X(20).
010200     05  ORI-EXPIRY-DATE           PIC X(07).
010300     05  ORI-COURIER               PIC X(80).
010400     05  ORI-LOCALE                PIC X(02).
010500     05  ORI-TOTAL-PRICE           PIC 9(07)V99.
010600     05  ORI-BILL-ADDRESS-1        PIC X(80).
010700     05  ORI-BILL-ADDRESS-2        PIC X(80).
010800     05  ORI-BILL-CITY             PIC X(80).
010900     05  ORI-BILL-STATE            PIC X(80).
011000     05  ORI-BILL-ZIP              PIC X(20).
011100     05  ORI-BILL-COUNTRY          PIC X(20).
011200     05  ORI-BILL-TO-FIRST-NAME    PIC X(80).
011300     05  ORI-BILL-TO-LAST-NAME     PIC X(80).
011400     05  ORI-SHIP-ADDRESS-1        PIC X(80).
011500     05  ORI-SHIP-ADDRESS-2        PIC X(80).
011600     05  ORI-SHIP-CITY             PIC X(80).
011700     05  ORI-SHIP-STATE            PIC X(80).
011800     05  ORI-SHIP-ZIP              PIC X(20).
011900     05  ORI-SHIP-COUNTRY          PIC X(20).
012000     05  ORI-SHIP-TO-FIRST-NAME    PIC X(80).
012100     05  ORI-SHIP-TO-LAST-NAME     PIC X(80).
012200     05  FILLER                    PIC X(10).
012300
012400 FD  ORDERS-FILE
012500     RECORDING MODE IS F
012600     BLOCK CONTAINS 0 RECORDS.
012700 COPY ORDRCPY.
012800
012900 FD  ORDER-STATUS-FILE
013000     RECORDING MODE IS F.
013100 COPY OSTACPY.
013200
013300 FD  REPORT-FILE
013400     RECORDING MODE IS F.
013500 01  REPORT-RECORD                 PIC X(132).
013600
013700 WORKING-STORAGE SECTION.
013800
013900 77  WS-ORDRIN-EOF-SW          PIC X(01) VALUE 'N'.
014000     88  WS-ORDRIN-EOF             VALUE 'Y'.
014100 77  WS-ORDRMSTR-EOF-SW        PIC X(01) VALUE 'N'.
014200     88  WS-ORDRMSTR-EOF           VALUE 'Y'.
014300 77  WS-RUN-ABORT-SW           PIC X(01) VALUE 'N'.
014400     88  WS-RUN-ABORT              VALUE 'Y'.
014500 77  WS-ORDER-FOUND-SW         PIC X(01) VALUE 'N'.
014600     88  WS-ORDER-FOUND            VALUE 'Y'.
014700
014800 01  SYSTEM-DATE-AND-TIME.
014900     05  WS-CURRENT-DATE           PIC 9(08).
015000     05  WS-CURRENT-TIME.
015100         10  WS-CURRENT-HOUR       PIC 9(02).
015200         10  WS-CURRENT-MINUTE     PIC 9(02).
015300         10  WS-CURRENT-SECOND     PIC 9(02).
015400         10  WS-CURRENT-HNDSEC     PIC 9(02).
015500     05  FILLER                    PIC X(05).
015600
015700 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE.
015800     05  WS-CURRENT-CCYY           PIC 9(04).
015900     05  WS-CURRENT-MM             PIC 9(02).
016000     05  WS-CURRENT-DD             PIC 9(02).
016100
016200 01  WS-FIELDS.
016300     05  WS-ORDRIN-STATUS          PIC X(02) VALUE SPACES.
016400     05  WS-ORDRMSTR-STATUS        PIC X(02) VALUE SPACES.
016500     05  WS-ORSTFILE-STATUS        PIC X(02) VALUE SPACES.
016600     05  WS-REPORT-STATUS          PIC X(02) VALUE SPACES.
016700     05  WS-SEQUENCE-NAME          PIC X(09) VALUE 'ORDERSEQ '.
016800     05  WS-SEQ-NEXT-VALUE         PIC 9(09) VALUE 0.
016900     05  WS-SEQ-RETURN-CODE        PIC 9(02) COMP VALUE 0.
017000         88  WS-SEQ-OK                 VALUE 00.
017100         88  WS-SEQ-EXHAUSTED          VALUE 90.
017200     05  WS-SEQ-ERROR-MESSAGE      PIC X(100) VALUE SPACES.
017300     05  FILLER                    PIC X(05).
017400
017500 01  REPORT-TOTALS.
017600     05  NUM-ORDERS-CAPTURED       PIC S9(09) COMP-3 VALUE +0.
017700     05  NUM-ORDERS-REJECTED       PIC S9(09) COMP-3 VALUE +0.
017800     05  NUM-LOOKUP-REQUESTS       PIC S9(09) COMP-3 VALUE +0.
017900     05  NUM-LOOKUP-FOUND          PIC S9(09) COMP-3 VALUE +0.
018000     05  FILLER                    PIC X(05).
018100
018200 01  ERR-MSG-BAD-ORDER.
018300     05  FILLER                    PIC X(30)
018400                     VALUE 'ERROR PROCESSING ORDER INPUT. '.
018500     05  ERR-MSG-DATA1             PIC X(35)  VALUE SPACES.
018600     05  ERR-MSG-DATA2             PIC X(67)  VALUE SPACES.
018700
018800 01  RPT-HEADER1.
018900     05  FILLER                    PIC X(40)
019000                 VALUE 'ORDER ENTRY CAPTURE / INQUIRY REPORT DT:'.
019100     05  RPT-MM                    PIC 99.
019200     05  FILLER                    PIC X     VALUE '/'.
019300     05  RPT-DD                    PIC 99.
019400     05  FILLER                    PIC X     VALUE '/'.
019500     05  RPT-CCYY                  PIC 9(04).
019600     05  FILLER                    PIC X(20)
019700                    VALUE ' (mm/dd/ccyy)  TIME: '.
019800     05  RPT-HH                    PIC 99.
019900     05  FILLER                    PIC X     VALUE ':'.
020000     05  RPT-MIN                   PIC 99.
020100     05  FILLER                    PIC X     VALUE ':'.
020200     05  RPT-SS                    PIC 99.
020300     05  FILLER                    PIC X(48) VALUE SPACES.
020400
020500 01  RPT-ORDER-DETAIL.
020600     05  FILLER                    PIC X(15) VALUE 'ORDER ID      '.
020700     05  RPT-ORDER-ID              PIC 9(09).
020800     05  FILLER                    PIC X(04) VALUE SPACES.
020900     05  FILLER                    PIC X(11) VALUE 'USERNAME  '.
021000     05  RPT-USERNAME              PIC X(80).
021100     05  FILLER                    PIC X(13) VALUE SPACES.
021200
021300 PROCEDURE DIVISION.
021400
021500 000-MAIN-LINE.
021600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.
021700     ACCEPT WS-CURRENT-TIME FROM TIME.
021800     DISPLAY 'ORDENT1 STARTED DATE = ' WS-CURRENT-MM '/'
021900             WS-CURRENT-DD '/' WS-CURRENT-CCYY '  (mm/dd/ccyy)'.
022000     DISPLAY '              TIME = ' WS-CURRENT-HOUR ':'
022100             WS-CURRENT-MINUTE ':' WS-CURRENT-SECOND.
022200
022300     PERFORM 700-OPEN-FILES THRU 700-EXIT.
022400     PERFORM 795-INIT-REPORT THRU 795-EXIT.
022500
022600     PERFORM 710-READ-ORDER-INPUT THRU 710-EXIT.
022700     PERFORM 100-PROCESS-ORDER-ENTRY THRU 100-EXIT
022800         UNTIL WS-ORDRIN-EOF.
022900
023000     PERFORM 950-REPORT-TOTALS THRU 950-EXIT.
023100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.
023200
023300     GOBACK.
023400
023500 000-EXIT.
023600     EXIT.
023700
023800 100-PROCESS-ORDER-ENTRY.
023900     EVALUATE TRUE
024000         WHEN ORI-CAPTURE-ORDER
024100             IF NOT WS-RUN-ABORT
024200                 PERFORM 800-GET-NEXT-ORDER-ID THRU 800-EXIT
024300             END-IF
024400             IF NOT WS-RUN-ABORT
024500                 PERFORM 200-WRITE-ORDER-RECORD THRU 200-EXIT
024600             ELSE
024700                 ADD +1 TO NUM-ORDERS-REJECTED
024800             END-IF
024900         WHEN ORI-LOOKUP-BY-USERNAME
025000             ADD +1 TO NUM-LOOKUP-REQUESTS
025100             PERFORM 400-FIND-ORDER-BY-USERNAME THRU 400-EXIT
025200         WHEN ORI-LOOKUP-BY-ORDER-ID
025300             ADD +1 TO NUM-LOOKUP-REQUESTS
025400             PERFORM 410-FIND-ORDER-BY-ID THRU 410-EXIT
025500         WHEN OTHER
025600             MOVE 'INVALID REQUEST CODE ON INPUT:    ' TO ERR-MSG-DATA1
025700             MOVE ORI-REQUEST-CODE TO ERR-MSG-DATA2
025800             PERFORM 299-REPORT-BAD-ORDER THRU 299-EXIT
025900     END-EVALUATE.
026000
026100     PERFORM 710-READ-ORDER-INPUT THRU 710-EXIT.
026200
026300 100-EXIT.
026400     EXIT.
026500
026600 200-WRITE-ORDER-RECORD.
026700     INITIALIZE ORD-RECORD.
026800     MOVE WS-SEQ-NEXT-VALUE      TO ORD-ORDER-ID.
026900     MOVE ORI-ORDER-DATE         TO ORD-ORDER-DATE.
027000     MOVE ORI-USERNAME           TO ORD-USERNAME.
027100     MOVE 'OK'                   TO ORD-STATUS-FLAG.
027200     MOVE ORI-CARD-TYPE          TO ORD-CARD-TYPE.
027300     MOVE ORI-CREDIT-CARD        TO ORD-CREDIT-CARD.
027400     MOVE ORI-EXPIRY-DATE        TO ORD-EXPIRY-DATE.
027500     MOVE ORI-COURIER            TO ORD-COURIER.
027600     MOVE ORI-LOCALE             TO ORD-LOCALE.
027700     MOVE ORI-TOTAL-PRICE        TO ORD-TOTAL-PRICE.
027800     MOVE ORI-BILL-ADDRESS-1     TO ORD-BILL-ADDRESS-1.
027900     MOVE ORI-BILL-ADDRESS-2     TO ORD-BILL-ADDRESS-2.
028000     MOVE ORI-BILL-CITY          TO ORD-BILL-CITY.
028100     MOVE ORI-BILL-STATE         TO ORD-BILL-STATE.
028200     MOVE ORI-BILL-ZIP           TO ORD-BILL-ZIP.
028300     MOVE ORI-BILL-COUNTRY       TO ORD-BILL-COUNTRY.
028400     MOVE ORI-BILL-TO-FIRST-NAME TO ORD-BILL-TO-FIRST-NAME.
028500     MOVE ORI-BILL-TO-LAST-NAME  TO ORD-BILL-TO-LAST-NAME.
028600     MOVE ORI-SHIP-ADDRESS-1     TO ORD-SHIP-ADDRESS-1.
028700     MOVE ORI-SHIP-ADDRESS-2     TO ORD-SHIP-ADDRESS-2.
028800     MOVE ORI-SHIP-CITY          TO ORD-SHIP-CITY.
028900     MOVE ORI-SHIP-STATE         TO ORD-SHIP-STATE.
029000     MOVE ORI-SHIP-ZIP           TO ORD-SHIP-ZIP.
029100     MOVE ORI-SHIP-COUNTRY       TO ORD-SHIP-COUNTRY.
029200     MOVE ORI-SHIP-TO-FIRST-NAME TO ORD-SHIP-TO-FIRST-NAME.
029300     MOVE ORI-SHIP-TO-LAST-NAME  TO ORD-SHIP-TO-LAST-NAME.
029400
029500     WRITE ORD-RECORD
029600         INVALID KEY
029700             MOVE 'DUPLICATE OR BAD ORDER-ID:        ' TO ERR-MSG-DATA1
029800             MOVE ORD-ORDER-ID TO ERR-MSG-DATA2
029900             PERFORM 299-REPORT-BAD-ORDER THRU 299-EXIT
030000             ADD +1 TO NUM-ORDERS-REJECTED
030100             GO TO 200-EXIT
030200     END-WRITE.
030300
030400     ADD +1 TO NUM-ORDERS-CAPTURED.
030500     PERFORM 300-WRITE-ORDER-STATUS THRU 300-EXIT.
030600
030700 200-EXIT.
030800     EXIT.
030900
031000 300-WRITE-ORDER-STATUS.
031100     INITIALIZE OST-RECORD.
031200     MOVE ORD-ORDER-ID           TO OST-ORDER-ID.
031300     MOVE ORD-ORDER-ID           TO OST-LINE-NUM.
031400     MOVE WS-CURRENT-DATE        TO OST-STATUS-DATE.
031500     MOVE 'OK'                   TO OST-STATUS.
031600
031700     WRITE OST-RECORD.
031800     IF WS-ORSTFILE-STATUS NOT = '00'
031900         MOVE 'ORDER-STATUS WRITE ERROR. RC:      ' TO ERR-MSG-DATA1
032000         MOVE WS-ORSTFILE-STATUS TO ERR-MSG-DATA2
032100         PERFORM 299-REPORT-BAD-ORDER THRU 299-EXIT
032200     END-IF.
032300
032400 300-EXIT.
032500     EXIT.
032600
032700 400-FIND-ORDER-BY-USERNAME.
032800     MOVE LOW-VALUES TO ORD-ORDER-ID.
032900     START ORDERS-FILE KEY IS NOT LESS THAN ORD-ORDER-ID
033000         INVALID KEY
033100             MOVE 'Y' TO WS-ORDRMSTR-EOF-SW
033200     END-START.
033300
033400     IF WS-ORDRMSTR-STATUS = '00'
033500         MOVE 'N' TO WS-ORDRMSTR-EOF-SW
033600         PERFORM 405-SCAN-ORDERS-BY-USER THRU 405-EXIT
033700             UNTIL WS-ORDRMSTR-EOF
033800     END-IF.
033900
034000 400-EXIT.
034100     EXIT.
034200
034300 405-SCAN-ORDERS-BY-USER.
034400     READ ORDERS-FILE NEXT RECORD
034500         AT END
034600             MOVE 'Y' TO WS-ORDRMSTR-EOF-SW
034700     END-READ.
034800
034900     IF NOT WS-ORDRMSTR-EOF
035000         IF ORD-USERNAME = ORI-USERNAME
035100             ADD +1 TO NUM-LOOKUP-FOUND
035200             PERFORM 420-DISPLAY-ORDER THRU 420-EXIT
035300         END-IF
035400     END-IF.
035500
035600 405-EXIT.
035700     EXIT.
035800
035900 410-FIND-ORDER-BY-ID.
036000     MOVE ORI-ORDER-ID TO ORD-ORDER-ID.
036100
036200     READ ORDERS-FILE
036300         INVALID KEY
036400             MOVE 'N' TO WS-ORDER-FOUND-SW
036500         NOT INVALID KEY
036600             MOVE 'Y' TO WS-ORDER-FOUND-SW
036700             ADD +1 TO NUM-LOOKUP-FOUND
036800             PERFORM 420-DISPLAY-ORDER THRU 420-EXIT
036900     END-READ.
037000
037100 410-EXIT.
037200     EXIT.
037300
037400 420-DISPLAY-ORDER.
037500     MOVE ORD-ORDER-ID  TO RPT-ORDER-ID.
037600     MOVE ORD-USERNAME  TO RPT-USERNAME.
037700     WRITE REPORT-RECORD FROM RPT-ORDER-DETAIL.
037800
037900 420-EXIT.
038000     EXIT.
038100
038200 299-REPORT-BAD-ORDER.
038300     WRITE REPORT-RECORD FROM ERR-MSG-BAD-ORDER AFTER 2.
038400
038500 299-EXIT.
038600     EXIT.
038700
038800 700-OPEN-FILES.
038900     OPEN INPUT  ORDER-INPUT-FILE
039000          I-O    ORDERS-FILE
039100          OUTPUT ORDER-STATUS-FILE
039200                 REPORT-FILE.
039300
039400     IF WS-ORDRIN-STATUS NOT = '00'
039500         DISPLAY 'ERROR OPENING ORDER INPUT FILE. RC: '
039600                 WS-ORDRIN-STATUS
039700         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
039800         MOVE 16 TO RETURN-CODE
039900         MOVE 'Y' TO WS-ORDRIN-EOF-SW
040000     END-IF.
040100
040200     IF WS-ORDRMSTR-STATUS NOT = '00'
040300         DISPLAY 'ERROR OPENING ORDERS MASTER FILE. RC: '
040400                 WS-ORDRMSTR-STATUS
040500         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
040600         MOVE 16 TO RETURN-CODE
040700         MOVE 'Y' TO WS-ORDRIN-EOF-SW
040800     END-IF.
040900
041000     IF WS-ORSTFILE-STATUS NOT = '00'
041100         DISPLAY 'ERROR OPENING ORDER-STATUS FILE. RC: '
041200                 WS-ORSTFILE-STATUS
041300         DISPLAY 'TERMINATING PROGRAM DUE TO FILE ERROR'
041400         MOVE 16 TO RETURN-CODE
041500         MOVE 'Y' TO WS-ORDRIN-EOF-SW
041600     END-IF.
041700
041800 700-EXIT.
041900     EXIT.
042000
042100 710-READ-ORDER-INPUT.
042200     READ ORDER-INPUT-FILE
042300         AT END
042400             MOVE 'Y' TO WS-ORDRIN-EOF-SW
042500     END-READ.
042600
042700 710-EXIT.
042800     EXIT.
042900
043000 790-CLOSE-FILES.
043100     CLOSE ORDER-INPUT-FILE
043200           ORDERS-FILE
043300           ORDER-STATUS-FILE
043400           REPORT-FILE.
043500
043600 790-EXIT.
043700     EXIT.
043800
043900 795-INIT-REPORT.
044000     MOVE WS-CURRENT-MM     TO RPT-MM.
044100     MOVE WS-CURRENT-DD     TO RPT-DD.
044200     MOVE WS-CURRENT-CCYY   TO RPT-CCYY.
044300     MOVE WS-CURRENT-HOUR   TO RPT-HH.
044400     MOVE WS-CURRENT-MINUTE TO RPT-MIN.
044500     MOVE WS-CURRENT-SECOND TO RPT-SS.
044600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.
044700
044800 795-EXIT.
044900     EXIT.
045000
045100 800-GET-NEXT-ORDER-ID.
045200     CALL 'SEQGEN1' USING WS-SEQUENCE-NAME
045300                           WS-SEQ-NEXT-VALUE
045400                           WS-SEQ-RETURN-CODE
045500                           WS-SEQ-ERROR-MESSAGE.
045600
045700     IF WS-SEQ-EXHAUSTED
045800         PERFORM 900-SEQUENCE-ABEND THRU 900-EXIT
045900     END-IF.
046000
046100 800-EXIT.
046200     EXIT.
046300
046400 900-SEQUENCE-ABEND.
046500     DISPLAY WS-SEQ-ERROR-MESSAGE.
046600     DISPLAY 'ORDENT1 -- NO FURTHER CAPTURE REQUESTS WILL BE TAKEN'.
046700     MOVE 'Y' TO WS-RUN-ABORT-SW.
046800     MOVE 16  TO RETURN-CODE.
046900
047000 900-EXIT.
047100     EXIT.
047200
047300 950-REPORT-TOTALS.
047400     DISPLAY 'ORDENT1 -- ORDER ENTRY TOTALS'.
047500     DISPLAY '  ORDERS CAPTURED          ' NUM-ORDERS-CAPTURED.
047600     DISPLAY '  ORDERS REJECTED          ' NUM-ORDERS-REJECTED.
047700     DISPLAY '  LOOKUP REQUESTS          ' NUM-LOOKUP-REQUESTS.
047800     DISPLAY '  LOOKUP MATCHES FOUND     ' NUM-LOOKUP-FOUND.
047900
048000 950-EXIT.
048100     EXIT.
