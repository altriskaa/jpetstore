000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    SEQGEN1.
000300 AUTHOR.        R J TATE.
000400 INSTALLATION.  COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN.  1987-06-15.
000600 DATE-COMPILED.
000700 SECURITY.      NON-CONFIDENTIAL.
000800*****************************************************************
000900* SEQGEN1  --  NEXT-SEQUENCE-VALUE GENERATOR                    *
001000*                                                                *
001100* CALLED BY ORDENT1 (AND ANY OTHER BATCH DRIVER THAT MUST MINT  *
001200* A SURROGATE KEY) TO OBTAIN THE NEXT VALUE OF A NAMED          *
001300* SEQUENCE.  ON THE PRODUCTION SYSTEM THE VALUE COMES FROM THE  *
001400* DATABASE'S SEQUENCE OBJECT; THIS MODULE STANDS IN FOR THAT    *
001500* SERVICE AND ALSO CARRIES THE EXHAUSTION CHECK, SINCE THE      *
001600* DATABASE INTERFACE RETURNS A NULL VALUE THE SAME WAY WHETHER  *
001700* THE SEQUENCE RAN OUT OR THE NAME WAS NEVER DEFINED.           *
001800*****************************************************************
001900* MAINTENANCE HISTORY                                           *
002000* 1987-06-15  RJT  ORIG-01  INITIAL VERSION.  ONE SEQUENCE,     *
002100*                            ORDERSEQ, USED BY ORDER ENTRY.     *
002200* 1988-02-09  RJT  BUG-014  LS-RETURN-CODE WAS LEFT UNMOVED ON  *
002300*                            THE NORMAL PATH.  NOW SET EXPLICIT.*
002400* 1991-10-21  WFH  CR-0433  ADDED WS-ENTRIES-SEARCHED COUNTER   *
002500*                            FOR THE DBA GROUP'S CALL AUDIT.    *
002600* 1998-11-30  RJT  Y2K-04   REVIEWED FOR YEAR 2000 -- NO DATE   *
002700*                            FIELDS IN THIS MODULE, NO CHANGE.  *
002800* 2001-08-14  DGS  CR-1904  MESSAGE TEXT AT WS-ERROR-MSG-WORK   *
002900*                            LINED UP WITH THE WORDING THE      *
003000*                            DBA GROUP USES FOR THIS CONDITION. *
003100* 2004-03-30  KLM  CR-2755  ADDED WS-SEQUENCE-TABLE SEARCH SO A *
003200*                            SECOND SEQUENCE CAN BE ADDED       *
003300*                            WITHOUT A NEW COPY OF THIS MODULE. *
003400* 2006-05-16  RJT  BUG-091  THE WS-ERROR-MSG-WORK FILLERS DID   *
003500*                            NOT LINE UP WITH THEIR OWN VALUE   *
003600*                            CLAUSES -- THE OPERATOR CONSOLE    *
003700*                            WAS SHOWING "COULD NO T GET NEXT"  *
003800*                            WITH THE WORD SPLIT.  REBUILT THE  *
003900*                            GROUP SO EACH FILLER IS EXACTLY AS *
004000*                            WIDE AS ITS LITERAL.                *
004100*****************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.  IBM-370.
004500 OBJECT-COMPUTER.  IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005110 77  WS-SEQ-FOUND-SW             PIC X(01) VALUE 'N'.
005120     88  WS-SEQ-FOUND                       VALUE 'Y'.
005130 77  WS-ENTRIES-SEARCHED         PIC S9(04) COMP VALUE +0.
005140
005200 01  WS-SEQUENCE-TABLE-DATA.
005300     05  FILLER PIC X(28) VALUE 'ORDERSEQ 0000999999000010000'.
005400     05  FILLER PIC X(28) VALUE 'INVSEQ   0000009999000000500'.
005500
005600 01  WS-SEQUENCE-TABLE REDEFINES WS-SEQUENCE-TABLE-DATA.
005700     05  WS-SEQ-ENTRY OCCURS 2 TIMES INDEXED BY WS-SEQ-IDX.
005800         10  WS-SEQ-NAME             PIC X(09).
005900         10  WS-SEQ-MAX-VALUE        PIC 9(10).
006000         10  WS-SEQ-CURRENT-VALUE    PIC 9(09).
006100
006200 01  WS-WORK-FIELDS.
006500     05  WS-NEXT-VALUE-COMP          PIC 9(09) COMP.
006600     05  WS-NEXT-VALUE-X REDEFINES WS-NEXT-VALUE-COMP.
006700         10  FILLER                  PIC X(04).
006900
007000 01  WS-ERROR-MSG-WORK.
007100     05  FILLER                      PIC X(34)
007200                     VALUE 'A NULL SEQUENCE WAS RETURNED FROM '.
007300     05  FILLER                      PIC X(33)
007400                     VALUE 'THE DATABASE (COULD NOT GET NEXT '.
007500     05  WS-ERROR-MSG-SEQ-NAME       PIC X(09) VALUE SPACES.
007600     05  FILLER                      PIC X(10) VALUE 'SEQUENCE).'.
007700     05  FILLER                      PIC X(14) VALUE SPACES.
007800
007900 01  WS-ERROR-MSG-2-LINE REDEFINES WS-ERROR-MSG-WORK.
008000     05  WS-ERROR-MSG-LINE-1         PIC X(50).
008100     05  WS-ERROR-MSG-LINE-2         PIC X(50).
008200
008300 LINKAGE SECTION.
008400 01  LS-SEQUENCE-NAME                PIC X(09).
008500 01  LS-NEXT-VALUE                   PIC 9(09).
008600 01  LS-RETURN-CODE                  PIC 9(02).
008700     88  LS-SEQ-OK                       VALUE 00.
008800     88  LS-SEQ-EXHAUSTED                VALUE 90.
008900 01  LS-ERROR-MESSAGE                PIC X(100).
009000
009100 PROCEDURE DIVISION USING LS-SEQUENCE-NAME
009200                          LS-NEXT-VALUE
009300                          LS-RETURN-CODE
009400                          LS-ERROR-MESSAGE.
009500
009600 000-GENERATE-SEQUENCE.
009700     MOVE ZEROS  TO LS-NEXT-VALUE.
009800     MOVE 00     TO LS-RETURN-CODE.
009900     MOVE SPACES TO LS-ERROR-MESSAGE.
010000     MOVE 'N'    TO WS-SEQ-FOUND-SW.
010100     SET WS-SEQ-IDX TO 1.
010200
010300     PERFORM 050-SEARCH-SEQUENCE-TABLE THRU 050-EXIT
010400         UNTIL WS-SEQ-IDX > 2 OR WS-SEQ-FOUND.
010500
010600     IF NOT WS-SEQ-FOUND
010700         PERFORM 900-SEQUENCE-EXHAUSTED THRU 900-EXIT
010800     END-IF.
010900
011000     GOBACK.
011100
011200 000-EXIT.
011300     EXIT.
011400
011500 050-SEARCH-SEQUENCE-TABLE.
011600     ADD +1 TO WS-ENTRIES-SEARCHED.
011700     IF WS-SEQ-NAME(WS-SEQ-IDX) = LS-SEQUENCE-NAME
011800         SET WS-SEQ-FOUND TO TRUE
011900         PERFORM 100-BUMP-SEQUENCE-VALUE THRU 100-EXIT
012000     ELSE
012100         SET WS-SEQ-IDX UP BY 1
012200     END-IF.
012300
012400 050-EXIT.
012500     EXIT.
012600
012700 100-BUMP-SEQUENCE-VALUE.
012800     IF WS-SEQ-CURRENT-VALUE(WS-SEQ-IDX) >= WS-SEQ-MAX-VALUE(WS-SEQ-IDX)
012900         PERFORM 900-SEQUENCE-EXHAUSTED THRU 900-EXIT
013000     ELSE
013100         ADD +1 TO WS-SEQ-CURRENT-VALUE(WS-SEQ-IDX)
013200         MOVE WS-SEQ-CURRENT-VALUE(WS-SEQ-IDX) TO WS-NEXT-VALUE-COMP
013300         MOVE WS-NEXT-VALUE-COMP               TO LS-NEXT-VALUE
013400         MOVE 00                               TO LS-RETURN-CODE
013500     END-IF.
013600
013700 100-EXIT.
013800     EXIT.
013900
014000 900-SEQUENCE-EXHAUSTED.
014100     MOVE 90              TO LS-RETURN-CODE.
014200     MOVE LS-SEQUENCE-NAME TO WS-ERROR-MSG-SEQ-NAME.
014300     MOVE WS-ERROR-MSG-WORK TO LS-ERROR-MESSAGE.
014400
014500 900-EXIT.
014600     EXIT.
