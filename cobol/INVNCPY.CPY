000100*****************************************************************
000200* INVNCPY  --  ON-HAND INVENTORY RECORD LAYOUT                  *
000300*                                                                *
000400* ONE ENTRY PER ITEM-ID.  READ-MODIFY-REWRITE TARGET FOR        *
000500* INVUPD1'S DECREMENT LOGIC.                                    *
000600*****************************************************************
000700* MAINTENANCE HISTORY                                           *
000800* 1996-05-02  RJT  ORIG-01  INITIAL LAYOUT.                     *
000900* 2001-08-14  DGS  CR-1904  ADDED BEFORE/AFTER QUANTITY         *
001000*                            REDEFINITION FOR THE TRACE LINE.   *
001100*****************************************************************
001200 01  INV-RECORD.
001300     05  INV-ITEM-ID               PIC X(10).
001400     05  INV-QTY                   PIC 9(09).
001500     05  INV-QTY-EDIT REDEFINES INV-QTY.
001600         10  INV-QTY-EDIT-VAL      PIC 9(09).
001700     05  FILLER                    PIC X(10).
